000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CBLSCB01.
000300 AUTHOR.         L. CHAPMAN.
000400 INSTALLATION.   ALBIA SOCCER CLUB - DATA PROCESSING.
000500 DATE-WRITTEN.   04/12/1988.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED.
000800*****************************************************************
000900*THIS PROGRAM MAINTAINS THE LIVE SCOREBOARD FOR THE ALBIA     *
001000*SOCCER CLUB INTRAMURAL LEAGUE.  IT READS A FILE OF HOME/AWAY *
001100*TEAM PAIRINGS, ONE PAIR PER RECORD, AND STARTS A NEW MATCH   *
001200*FOR EACH PAIR THAT PASSES THE LEAGUE'S STARTING RULES:       *
001300*   - THE SAME HOME-VS-AWAY MATCH MAY NOT BE STARTED TWICE    *
001400*     WHILE IT IS ALREADY IN PROGRESS.                        *
001500*   - NEITHER TEAM MAY ALREADY BE PLAYING IN ANOTHER MATCH.   *
001600*EVERY MATCH STARTS 0-0.  THE PROGRAM KEEPS AN IN-MEMORY      *
001700*TABLE OF MATCHES CURRENTLY IN PROGRESS AND A SECOND TABLE OF *
001800*TEAMS CURRENTLY PLAYING, PRINTS ONE LINE PER INPUT RECORD TO *
001900*SHOW WHETHER THE MATCH STARTED OR WHY IT WAS REJECTED, AND   *
002000*FINISHES WITH A LISTING OF ALL ACTIVE MATCHES (IN THE ORDER  *
002100*THEY WERE STARTED) PLUS THE RUN'S CONTROL TOTALS.            *
002200*****************************************************************
002300*CHANGE LOG                                                  *
002400*-------------------------------------------------------------*
002500*DATE      BY    REQUEST    DESCRIPTION                      *
002600*--------  ----  ---------  -------------------------------- *
002700*04/12/88  LC    CR-0118    ORIGINAL WRITE-UP.  STARTMATCH    *
002800*                           LOGIC ONLY - NO SCORE UPDATES,    *
002900*                           NO FINISH-MATCH YET.              *
003000*06/02/88  LC    CR-0142    ADDED TEAM-ALREADY-ACTIVE TABLE,  *
003100*                           WAS CHECKING DUP MATCH KEY ONLY.  *
003200*11/09/89  RDW   CR-0205    WIDENED HOME-TEAM/AWAY-TEAM TO    *
003300*                           25 CHARS PER LEAGUE OFFICE REQ.   *
003400*02/27/90  RDW   CR-0219    NORMALIZE NOW TRIMS LEADING AND   *
003500*                           TRAILING BLANKS, NOT JUST TRAILING*
003600*08/14/91  MKT   CR-0266    RAISED ACTIVE-MATCH-TABLE FROM    *
003700*                           100 TO 200 ENTRIES, SEASON GREW.  *
003800*01/30/92  MKT   CR-0271    ADDED PAGE-EJECT HEADINGS ON THE  *
003900*                           START-REPORT, MATCHED OTHER CLUB  *
004000*                           LISTINGS FORMAT.                  *
004100*09/19/93  JHS   CR-0318    CORRECTED RULE PRECEDENCE - DUP   *
004200*                           MATCH KEY MUST BE TESTED BEFORE   *
004300*                           THE TEAM-ACTIVE CHECK.            *
004400*05/03/95  JHS   CR-0344    ADDED REJECTED-TEAM-ACTIVE-COUNT  *
004500*                           TO CLOSING TOTALS, LEAGUE OFFICE  *
004600*                           WANTED THE BREAKOUT.              *
004700*10/21/96  PDK   CR-0381    WIDENED START-REPORT TO 132 COLS  *
004800*                           TO CARRY THE FULL MATCH-KEY.      *
004900*12/08/98  PDK   CR-0409    YEAR 2000 REVIEW - THIS PROGRAM   *
005000*                           CARRIES NO CENTURY DATES, START-  *
005100*                           SEQ IS A RUN COUNTER NOT A        *
005200*                           TIMESTAMP.  NO CHANGES REQUIRED.  *
005300*03/11/99  PDK   CR-0409    Y2K SIGN-OFF LOGGED WITH LEAGUE   *
005400*                           OFFICE.  RETESTED FULL SEASON FILE.
005500*04/18/02  TLR   CR-0447    ADDED CONDITION-NAMES (88-LEVELS)  *
005600*                           ON THE RUN SWITCHES AND ON         *
005700*                           DL-STATUS, MATCHING THE CONDITION- *
005800*                           NAME STYLE USED ON THE MEMBERSHIP  *
005900*                           PROGRAMS.  NO LOGIC CHANGE - THE   *
006000*                           LITERAL 'YES'/'NO '/STATUS TESTS   *
006100*                           WERE REPLACED WITH NAMED TESTS.    *
006200*****************************************************************
006300*FILES USED -                                                 *
006400*   TEAM-PAIRS-FILE   (INPUT)  - ONE HOME/AWAY PAIR PER RECORD *
006500*   START-REPORT-FILE (OUTPUT) - EDIT DETAIL, ACTIVE LISTING,  *
006600*                                AND CONTROL TOTALS            *
006700*TABLES USED -                                                *
006800*   ACTIVE-MATCH-TABLE (200 ENTRIES) - MATCHES IN PROGRESS     *
006900*   ACTIVE-TEAM-TABLE  (400 ENTRIES) - TEAMS IN PROGRESS       *
007000*NOT IN SCOPE FOR THIS PROGRAM (SEE DESIGN NOTES ON FILE WITH  *
007100*THE LEAGUE OFFICE) -                                          *
007200*   SCORE UPDATES DURING A MATCH                               *
007300*   FINISHING/REMOVING A MATCH FROM THE ACTIVE TABLES          *
007400*   ANY ORDERING OF THE SUMMARY LISTING BY SCORE               *
007500*****************************************************************
007600
007700*****************************************************************
007800*CONFIGURATION SECTION - SOURCE-COMPUTER AND OBJECT-COMPUTER  *
007900*ARE CARRIED HERE AS DOCUMENTATION ONLY, SAME AS EVERY OTHER  *
008000*CLUB PROGRAM - THE COMPILER DOES NOT ACT ON EITHER CLAUSE.   *
008100*****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  IBM-370.
008500 OBJECT-COMPUTER.  IBM-370.
008600 SPECIAL-NAMES.
008700*C01 IS THE CARRIAGE-CONTROL CHANNEL FOR TOP-OF-FORM, USED   *
008800*BY 9100-HEADINGS ON THE FIRST WRITE OF EACH NEW PAGE.        *
008900*LEAGUE-LETTERS IS NOT CURRENTLY TESTED ANYWHERE IN THIS      *
009000*PROGRAM - CARRIED OVER FROM THE SHOP'S STANDARD SPECIAL-     *
009100*NAMES PARAGRAPH SO THE NEXT PROGRAMMER DOES NOT HAVE TO      *
009200*RE-ADD IT IF A FUTURE CHANGE NEEDS TO VALIDATE A LETTER      *
009300*CODE.  UPSI-0/RUN-FULL-SEASON IS THE OPERATOR SWITCH FOR A   *
009400*FUTURE END-OF-SEASON FULL RERUN MODE - ALSO NOT YET TESTED.  *
009500     C01 IS TOP-OF-FORM
009600     CLASS LEAGUE-LETTERS IS 'A' THRU 'Z'
009700     UPSI-0 IS RUN-FULL-SEASON.
009800
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100
010200*TEAM-PAIRS-FILE - ONE HOME/AWAY PAIR PER RECORD, SUBMITTED  *
010300*BY THE LEAGUE OFFICE EACH GAME NIGHT.  LINE SEQUENTIAL SO   *
010400*THE OFFICE CAN BUILD THE FILE ON ANY TERMINAL WITH A PLAIN  *
010500*TEXT EDITOR - NO VSAM OR FIXED-BLOCK TAPE HANDLING NEEDED.  *
010600     SELECT TEAM-PAIRS-FILE
010700         ASSIGN TO TEAMPAIR
010800         ORGANIZATION IS LINE SEQUENTIAL.
010900
011000*START-REPORT-FILE - ONE DETAIL LINE PER INPUT RECORD, PLUS  *
011100*THE END-OF-JOB ACTIVE-MATCH LISTING AND CONTROL TOTALS.     *
011200*RECORD SEQUENTIAL, SAME AS THE LINE PRINTER FILES ON THE    *
011300*OTHER CLUB PROGRAMS - THIS IS A PRINT REPORT, NOT A DATA    *
011400*FILE, SO IT CARRIES A LINAGE CLAUSE AND PAGES LIKE THEY DO. *
011500     SELECT START-REPORT-FILE
011600         ASSIGN TO STARTRPT
011700         ORGANIZATION IS RECORD SEQUENTIAL.
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100
012200*TEAM-PAIRS-FILE - THE LEAGUE OFFICE'S NIGHTLY INPUT OF      *
012300*MATCH START REQUESTS, ONE PAIR OF TEAM NAMES PER RECORD.    *
012400 FD  TEAM-PAIRS-FILE
012500     LABEL RECORD IS STANDARD
012600     DATA RECORD IS I-REC
012700     RECORD CONTAINS 50 CHARACTERS.
012800
012900*EXACTLY 50 BYTES - HOME-TEAM AND AWAY-TEAM, NO FILLER.      *
013000*THE LEAGUE OFFICE'S TRANSMISSION FORMAT IS FIXED AT THIS    *
013100*WIDTH - DO NOT PAD THIS RECORD, IT WILL MISMATCH THEIR FILE.*
013200*(THIS IS THE ONE 01-LEVEL IN THE PROGRAM WITHOUT A FILLER   *
013300*TRAILER - DELIBERATE, NOT AN OVERSIGHT - SEE ABOVE.)         *
013400 01  I-REC.
013500     05  I-HOME-TEAM          PIC X(25).
013600     05  I-AWAY-TEAM          PIC X(25).
013700     05  I-REC-IMAGE REDEFINES I-REC
013800             PIC X(50).
013900
014000*START-REPORT-FILE - THE SINGLE OUTPUT REPORT CARRYING BOTH  *
014100*THE PER-RECORD EDIT DETAIL AND THE END-OF-JOB SUMMARY.      *
014200*LINAGE IS 60 WITH FOOTING AT 56 - SAME 60-LINE PAGE AND     *
014300*4-LINE FOOTING MARGIN AS EVERY OTHER PRINT FILE IN THE      *
014400*CLUB'S PROGRAM LIBRARY.  AT EOP ON THE DETAIL WRITE BELOW   *
014500*DRIVES 9100-HEADINGS AUTOMATICALLY WHEN THE FORM OVERFLOWS, *
014600*NO HAND-ROLLED LINE COUNT TEST NEEDED.                      *
014700 FD  START-REPORT-FILE
014800     LABEL RECORD IS OMITTED
014900     DATA RECORD IS O-LINE
015000     RECORD CONTAINS 132 CHARACTERS
015100     LINAGE IS 60 WITH FOOTING AT 56.
015200
015300*O-LINE IS A FLAT PRINT SLOT, 132 COLUMNS LIKE THE LINE      *
015400*PRINTER - EVERY REPORT LINE BELOW IS MOVED INTO IT VIA      *
015500*WRITE O-LINE FROM XXXXXX-LINE, SAME AS THE POP SALES        *
015600*REPORT PROGRAM DOES WITH PRTLINE.                           *
015700 01  O-LINE               PIC X(132).
015800
015900 WORKING-STORAGE SECTION.
016000
016100*****************************************************************
016200*WORKING-STORAGE LAYOUT, TOP TO BOTTOM -                      *
016300*   RUN SWITCHES AND THEIR CONDITION-NAMES                     *
016400*   SUBSCRIPTS, LENGTH POINTERS, AND RUN COUNTERS (ALL COMP)  *
016500*   PER-RECORD NORMALIZED-KEY WORK FIELDS                      *
016600*   NORMALIZED TEAM NAME WORK AREAS (WITH -CHARS REDEFINES)    *
016700*   ACTIVE-MATCH-TABLE AND ACTIVE-TEAM-TABLE                   *
016800*   REPORT PRINT LINES, IN THE ORDER THEY ARE WRITTEN          *
016900*****************************************************************
017000*RUN SWITCHES AND COUNTERS                                   *
017100*EACH 77-LEVEL SWITCH BELOW CARRIES ITS OWN CONDITION-NAME    *
017200*(88-LEVEL) SO THE PROCEDURE DIVISION CAN TEST 'NO-MORE-RECS' *
017300*INSTEAD OF A LITERAL 'NO ' COMPARE - SAME HABIT THE          *
017400*MEMBERSHIP EDIT PROGRAMS USE ON I-STATE/I-POP-TYPE/I-TEAM.   *
017500*(CR-0447)                                                    *
017600 77  MORE-RECS               PIC X(03) VALUE 'YES'.
017700     88  NO-MORE-RECS            VALUE 'NO '.
017800*REJECT-SW IS SET 'YES' BY 2100-EDIT-RECORD WHEN EITHER       *
017900*REJECTION RULE FIRES, AND TESTED BY 2000-MAINLINE TO DECIDE  *
018000*WHETHER 2200-START-MATCH RUNS AT ALL.                        *
018100 77  REJECT-SW               PIC X(03) VALUE 'NO '.
018200     88  RECORD-REJECTED         VALUE 'YES'.
018300*FOUND-MATCH-SW AND FOUND-TEAM-SW ARE SET BY THE TWO TABLE    *
018400*SEARCHES, 2110-SEARCH-MATCH AND 2120-SEARCH-TEAM.            *
018500 77  FOUND-MATCH-SW          PIC X(03) VALUE 'NO '.
018600     88  MATCH-IS-DUP            VALUE 'YES'.
018700 77  FOUND-TEAM-SW           PIC X(03) VALUE 'NO '.
018800     88  TEAM-IS-ACTIVE           VALUE 'YES'.
018900
019000*SUBSCRIPTS, LENGTH COUNTERS, AND RUN COUNTERS - EVERY ONE   *
019100*OF THESE IS COMP SO THE TABLE SEARCHES AND LINE COUNTING    *
019200*RUN AT BINARY SPEED RATHER THAN ZONED DECIMAL SPEED.         *
019300*C-PCTR IS THE RUNNING PAGE NUMBER - BUMPED BY 9100-HEADINGS  *
019400*EACH TIME IT FIRES AND MOVED TO O-PCTR ON COMPANY-TITLE-LINE.*
019500*THE LINE COUNT ITSELF IS THE FD'S OWN LINAGE-COUNTER, NOT    *
019600*SOMETHING THIS PROGRAM TRACKS BY HAND.                       *
019700*C-SUB-MATCH/C-SUB-TEAM ARE THE SEARCH/LOOP SUBSCRIPTS FOR    *
019800*ACTIVE-MATCH-TABLE AND ACTIVE-TEAM-TABLE RESPECTIVELY.       *
019900*C-HOME-START/END/LEN AND C-AWAY-START/END/LEN ARE THE        *
020000*TRIM POINTERS SET BY 2050-NORMALIZE AND RESOLVED INTO TRUE   *
020100*LENGTHS BY 2055-SET-LENGTHS.                                 *
020200*C-NEXT-SEQ IS THE RUN-LONG INCREMENTING START-ORDER COUNTER -*
020300*THIS SUBSTITUTES FOR THE WALL-CLOCK TIMESTAMP THE LEAGUE     *
020400*OFFICE'S OLD MANUAL LOG USED TO CARRY; ONLY THE RELATIVE     *
020500*ORDER MATTERS, NOT THE ACTUAL VALUE.                         *
020600*C-ACTIVE-MATCH-COUNT/C-ACTIVE-TEAM-COUNT ARE THE HIGH-WATER  *
020700*SUBSCRIPTS OF THE TWO TABLES - ALSO DOUBLE AS THE OCCURS     *
020800*COUNT FOR THE END-OF-JOB LISTING IN 3000-CLOSING.            *
020900*C-RECORDS-READ/C-MATCHES-STARTED/C-REJ-DUP-MATCH/            *
021000*C-REJ-TEAM-ACTIVE ARE THE FOUR CONTROL TOTALS PRINTED BY     *
021100*3200-PRINT-TOTALS (CR-0344).                                 *
021200 77  C-PCTR                  PIC 9(03) COMP VALUE ZERO.
021300 77  C-SUB-MATCH             PIC 9(03) COMP VALUE ZERO.
021400 77  C-SUB-TEAM              PIC 9(03) COMP VALUE ZERO.
021500 77  C-HOME-START            PIC 9(02) COMP VALUE ZERO.
021600 77  C-HOME-END              PIC 9(02) COMP VALUE ZERO.
021700 77  C-HOME-LEN              PIC 9(02) COMP VALUE ZERO.
021800 77  C-AWAY-START            PIC 9(02) COMP VALUE ZERO.
021900 77  C-AWAY-END              PIC 9(02) COMP VALUE ZERO.
022000 77  C-AWAY-LEN              PIC 9(02) COMP VALUE ZERO.
022100 77  C-NEXT-SEQ              PIC 9(09) COMP VALUE ZERO.
022200 77  C-ACTIVE-MATCH-COUNT    PIC 9(03) COMP VALUE ZERO.
022300 77  C-ACTIVE-TEAM-COUNT     PIC 9(03) COMP VALUE ZERO.
022400 77  C-RECORDS-READ          PIC 9(09) COMP VALUE ZERO.
022500 77  C-MATCHES-STARTED       PIC 9(09) COMP VALUE ZERO.
022600 77  C-REJ-DUP-MATCH         PIC 9(09) COMP VALUE ZERO.
022700 77  C-REJ-TEAM-ACTIVE       PIC 9(09) COMP VALUE ZERO.
022800
022900*MATCH-KEY-WORK HOLDS THE NORMALIZED KEY BUILT BY             *
023000*2060-BUILD-KEY FOR THE CURRENT RECORD - ONLY GOOD FOR ONE    *
023100*PASS OF 2000-MAINLINE, REBUILT EVERY RECORD.  NORM-HOME-     *
023200*TRIMMED AND NORM-AWAY-TRIMMED ARE THE LEFT-JUSTIFIED,        *
023300*NORMALIZED TEAM NAMES 2055-SET-LENGTHS PRODUCES - THESE ARE  *
023400*WHAT GETS COMPARED AND STORED IN ACTIVE-TEAM-TABLE, NEVER    *
023500*THE ORIGINAL AS-KEYED NAME.                                  *
023600 77  MATCH-KEY-WORK          PIC X(50) VALUE SPACES.
023700 77  NORM-HOME-TRIMMED       PIC X(25) VALUE SPACES.
023800 77  NORM-AWAY-TRIMMED       PIC X(25) VALUE SPACES.
023900
024000*****************************************************************
024100*NORMALIZED TEAM NAME WORK AREAS - LOWERCASED.  THE -CHARS   *
024200*REDEFINITION LETS 2050-NORMALIZE WALK THE NAME ONE BYTE AT  *
024300*A TIME TO FIND WHERE THE REAL NAME STARTS AND ENDS, SO      *
024400*LEADING AND TRAILING BLANKS ARE BOTH SQUEEZED OUT. (CR-0219)*
024500*ONE AREA FOR THE HOME TEAM, ONE FOR THE AWAY TEAM - KEPT AS  *
024600*SEPARATE 01-LEVEL GROUPS RATHER THAN ONE GROUP WITH AN       *
024700*OCCURS 2, SINCE THE TWO SIDES ARE NEVER PROCESSED IN A LOOP  *
024800*TOGETHER - EVERY CALLER ALREADY KNOWS WHICH SIDE IT WANTS.   *
024900*****************************************************************
025000 01  NORM-HOME-AREA.
025100     05  NORM-HOME-TEAM       PIC X(25) VALUE SPACES.
025200     05  NORM-HOME-CHARS REDEFINES NORM-HOME-TEAM
025300             PIC X(01) OCCURS 25 TIMES.
025400     05  FILLER               PIC X(01) VALUE SPACE.
025500
025600 01  NORM-AWAY-AREA.
025700     05  NORM-AWAY-TEAM       PIC X(25) VALUE SPACES.
025800     05  NORM-AWAY-CHARS REDEFINES NORM-AWAY-TEAM
025900             PIC X(01) OCCURS 25 TIMES.
026000     05  FILLER               PIC X(01) VALUE SPACE.
026100
026200*****************************************************************
026300*ACTIVE-MATCH-TABLE - EVERY MATCH CURRENTLY IN PROGRESS,     *
026400*IN THE ORDER EACH WAS STARTED.  SEARCHED LINEARLY BY        *
026500*2110-SEARCH-MATCH WHEN A NEW PAIR COMES IN.  HOME-TEAM AND  *
026600*AWAY-TEAM HERE ARE THE TEAM NAMES AS ENTERED, NOT THE       *
026700*NORMALIZED FORM - THEY ARE FOR DISPLAY ONLY.                *
026800*200 ENTRIES IS THE SEASON HIGH-WATER MARK (CR-0266 - RAISED *
026900*FROM THE ORIGINAL 100 WHEN THE SECOND DIVISION WAS ADDED);  *
027000*T-MATCH-KEY IS THE SAME NORMALIZED KEY MATCH-KEY-WORK        *
027100*CARRIES FOR THE CURRENT RECORD, T-START-SEQ IS THIS ENTRY'S *
027200*PLACE IN THE RUN-LONG START-ORDER SEQUENCE.                  *
027300*****************************************************************
027400 01  ACTIVE-MATCH-TABLE.
027500     05  ACTIVE-MATCH-ENTRY OCCURS 200 TIMES
027600             INDEXED BY SUB-MATCH-NDX.
027700         10  T-MATCH-KEY      PIC X(50).
027800         10  T-HOME-TEAM      PIC X(25).
027900         10  T-AWAY-TEAM      PIC X(25).
028000         10  T-HOME-SCORE     PIC 9(03).
028100         10  T-AWAY-SCORE     PIC 9(03).
028200         10  T-START-SEQ      PIC 9(09).
028300     05  FILLER               PIC X(01) VALUE SPACE.
028400
028500*ACTIVE-TEAM-TABLE - THE NORMALIZED NAME OF EVERY TEAM       *
028600*CURRENTLY PLAYING IN ANY ACTIVE MATCH, SEARCHED BY          *
028700*2120-SEARCH-TEAM.  400 ENTRIES - TWICE ACTIVE-MATCH-TABLE'S *
028800*200, SINCE EVERY MATCH ADDS EXACTLY TWO TEAM ENTRIES (ONE   *
028900*HOME, ONE AWAY) TO THIS TABLE IN 2200-START-MATCH.           *
029000 01  ACTIVE-TEAM-TABLE.
029100     05  ACTIVE-TEAM-ENTRY OCCURS 400 TIMES
029200             INDEXED BY SUB-TEAM-NDX.
029300         10  T-TEAM-NAME      PIC X(25).
029400     05  FILLER               PIC X(01) VALUE SPACE.
029500
029600*****************************************************************
029700*REPORT PRINT LINES - EACH MOVED INTO O-LINE BEFORE WRITE.   *
029800*ALL 132 COLUMNS WIDE TO MATCH O-LINE, EVEN WHERE MOST OF     *
029900*THE LINE IS FILLER - SAME HABIT AS THE OTHER CLUB REPORTS    *
030000*THAT PRINT ON THE SAME LINE PRINTER FORMS.  CHANGE-TAGGED    *
030100*WHEN THE LAYOUT CHANGED (SEE CR-0205, 0381).                 *
030200*****************************************************************
030300*COMPANY-TITLE-LINE - TOP-OF-FORM LINE, WRITTEN ONCE PER      *
030400*PAGE BY 9100-HEADINGS, AFTER ADVANCING TOP-OF-FORM.  CARRIES *
030500*THE RUNNING PAGE NUMBER IN O-PCTR, SAME 'PAGE: ' LABEL AND  *
030600*PIC Z9 EDIT AS COMPANY-TITLE-LINE ON EVERY OTHER CLUB        *
030700*REPORT - 9100-HEADINGS BUMPS C-PCTR AND MOVES IT HERE        *
030800*BEFORE THE WRITE, JUST LIKE THE POP SALES PROGRAM DOES.      *
030900 01  COMPANY-TITLE-LINE.
031000     05  FILLER               PIC X(04) VALUE SPACES.
031100     05  FILLER               PIC X(30)
031200             VALUE 'ALBIA SOCCER CLUB - SCOREBOARD'.
031300     05  FILLER               PIC X(90) VALUE SPACES.
031400     05  FILLER               PIC X(06) VALUE 'PAGE: '.
031500     05  O-PCTR               PIC Z9.
031600
031700*REPORT-TITLE-LINE - SECOND LINE OF EVERY PAGE, IDENTIFIES    *
031800*THIS AS THE EDIT REPORT RATHER THAN THE END-OF-JOB SUMMARY   *
031900*PAGE (WHICH CARRIES ITS OWN HEADINGS, SEE ACTIVE-HDG-LINE-1).*
032000 01  REPORT-TITLE-LINE.
032100     05  FILLER               PIC X(04) VALUE SPACES.
032200     05  FILLER               PIC X(26)
032300             VALUE 'MATCH START-UP EDIT REPORT'.
032400     05  FILLER               PIC X(102) VALUE SPACES.
032500
032600*COLUMN POSITIONS HERE LINE UP WITH DETAIL-LINE BELOW -      *
032700*MATCH-KEY(50) STATUS(11) HOME-TEAM(25) AWAY-TEAM(25)        *
032800*HOME-SCORE(3) AWAY-SCORE(3).  WRITTEN ONCE PER PAGE BY      *
032900*9100-HEADINGS, RIGHT AFTER REPORT-TITLE-LINE - EVERY SINGLE *
033000*ONE-COLUMN FILLER BETWEEN FIELDS BELOW IS A DELIBERATE      *
033100*BLANK COLUMN, NOT PADDING LEFT OVER FROM A WIDER OLD         *
033200*LAYOUT - IT KEEPS ADJACENT COLUMNS FROM RUNNING TOGETHER    *
033300*WHEN A FIELD IS FULLY POPULATED END TO END.                  *
033400 01  COLUMN-HEADINGS-LINE.
033500     05  FILLER               PIC X(01) VALUE SPACES.
033600     05  FILLER               PIC X(50) VALUE 'MATCH-KEY'.
033700     05  FILLER               PIC X(01) VALUE SPACES.
033800     05  FILLER               PIC X(11) VALUE 'STATUS'.
033900     05  FILLER               PIC X(01) VALUE SPACES.
034000     05  FILLER               PIC X(25) VALUE 'HOME-TEAM'.
034100     05  FILLER               PIC X(01) VALUE SPACES.
034200     05  FILLER               PIC X(25) VALUE 'AWAY-TEAM'.
034300     05  FILLER               PIC X(01) VALUE SPACES.
034400     05  FILLER               PIC X(03) VALUE 'HS'.
034500     05  FILLER               PIC X(01) VALUE SPACES.
034600     05  FILLER               PIC X(03) VALUE 'AS'.
034700     05  FILLER               PIC X(09) VALUE SPACES.
034800
034900*DETAIL-LINE - ONE PER INPUT RECORD.  COLUMNS MATCH THE      *
035000*START-REPORT LAYOUT THE LEAGUE OFFICE SIGNED OFF ON.        *
035100*DL-STATUS CARRIES ONE OF THE THREE LITERALS MOVED IN BY     *
035200*2100-EDIT-RECORD/2200-START-MATCH - STARTED, DUP-MATCH, OR   *
035300*TEAM-ACTIVE.  THE THREE CONDITION-NAMES BELOW LET            *
035400*2700-OUTPUT-LINE TEST 'MATCH-WAS-DUP' INSTEAD OF COMPARING   *
035500*DL-STATUS TO THE LITERAL A SECOND TIME. (CR-0447)            *
035600 01  DETAIL-LINE.
035700     05  FILLER               PIC X(01) VALUE SPACES.
035800     05  DL-MATCH-KEY         PIC X(50).
035900     05  FILLER               PIC X(01) VALUE SPACES.
036000     05  DL-STATUS            PIC X(11).
036100         88  MATCH-STARTED        VALUE 'STARTED'.
036200         88  MATCH-WAS-DUP        VALUE 'DUP-MATCH'.
036300         88  TEAM-WAS-ACTIVE      VALUE 'TEAM-ACTIVE'.
036400     05  FILLER               PIC X(01) VALUE SPACES.
036500     05  DL-HOME-TEAM         PIC X(25).
036600     05  FILLER               PIC X(01) VALUE SPACES.
036700     05  DL-AWAY-TEAM         PIC X(25).
036800     05  FILLER               PIC X(01) VALUE SPACES.
036900     05  DL-HOME-SCORE        PIC ZZ9.
037000     05  FILLER               PIC X(01) VALUE SPACES.
037100     05  DL-AWAY-SCORE        PIC ZZ9.
037200     05  DETAIL-LINE-IMAGE REDEFINES DETAIL-LINE
037300             PIC X(123).
037400     05  FILLER               PIC X(09) VALUE SPACES.
037500
037600*ACTIVE-HDG-LINE-1/ACTIVE-HDG-LINE-2 - HEADINGS FOR THE       *
037700*END-OF-JOB ACTIVE-MATCH LISTING THAT 3000-CLOSING PRINTS     *
037800*AFTER THE LAST INPUT RECORD.  NOT PAGE-EJECTED LIKE THE      *
037900*DETAIL HEADINGS IN 9100-HEADINGS - THIS SECTION ONLY PRINTS  *
038000*ONCE, RIGHT AFTER THE LAST DETAIL LINE ON THE CURRENT PAGE.  *
038100 01  ACTIVE-HDG-LINE-1.
038200     05  FILLER               PIC X(04) VALUE SPACES.
038300     05  FILLER               PIC X(28)
038400             VALUE 'MATCHES ACTIVE AT END OF RUN'.
038500     05  FILLER               PIC X(100) VALUE SPACES.
038600
038700*COLUMN LINE FOR THE ACTIVE-MATCH LISTING - SAME COLUMN       *
038800*ORDER AS COLUMN-HEADINGS-LINE ABOVE, MINUS THE STATUS        *
038900*COLUMN (EVERY ENTRY STILL IN THE TABLE IS ACTIVE BY          *
039000*DEFINITION, SO THERE IS NOTHING TO SHOW THERE).              *
039100 01  ACTIVE-HDG-LINE-2.
039200     05  FILLER               PIC X(01) VALUE SPACES.
039300     05  FILLER               PIC X(50) VALUE 'MATCH-KEY'.
039400     05  FILLER               PIC X(01) VALUE SPACES.
039500     05  FILLER               PIC X(25) VALUE 'HOME-TEAM'.
039600     05  FILLER               PIC X(01) VALUE SPACES.
039700     05  FILLER               PIC X(25) VALUE 'AWAY-TEAM'.
039800     05  FILLER               PIC X(01) VALUE SPACES.
039900     05  FILLER               PIC X(03) VALUE 'HS'.
040000     05  FILLER               PIC X(01) VALUE SPACES.
040100     05  FILLER               PIC X(03) VALUE 'AS'.
040200     05  FILLER               PIC X(21) VALUE SPACES.
040300
040400*ACTIVE-DETAIL-LINE - ONE PER MATCH STILL ACTIVE AT          *
040500*END OF RUN, IN START ORDER.  NO STATUS COLUMN - EVERY        *
040600*ENTRY LEFT IN THE TABLE IS, BY DEFINITION, ACTIVE.           *
040700 01  ACTIVE-DETAIL-LINE.
040800     05  FILLER               PIC X(01) VALUE SPACES.
040900     05  AL-MATCH-KEY         PIC X(50).
041000     05  FILLER               PIC X(01) VALUE SPACES.
041100     05  AL-HOME-TEAM         PIC X(25).
041200     05  FILLER               PIC X(01) VALUE SPACES.
041300     05  AL-AWAY-TEAM         PIC X(25).
041400     05  FILLER               PIC X(01) VALUE SPACES.
041500     05  AL-HOME-SCORE        PIC ZZ9.
041600     05  FILLER               PIC X(01) VALUE SPACES.
041700     05  AL-AWAY-SCORE        PIC ZZ9.
041800     05  FILLER               PIC X(21) VALUE SPACES.
041900
042000*TOTALS-HDG-LINE - ONE-LINE BANNER PRINTED RIGHT AFTER THE    *
042100*ACTIVE-MATCH LISTING, BEFORE THE FOUR TOTALS LINES BELOW.    *
042200 01  TOTALS-HDG-LINE.
042300     05  FILLER               PIC X(04) VALUE SPACES.
042400     05  FILLER               PIC X(14) VALUE 'CONTROL TOTALS'.
042500     05  FILLER               PIC X(114) VALUE SPACES.
042600
042700*CONTROL TOTALS PRINT IN THE ORDER THE LEAGUE OFFICE LISTS   *
042800*THEM - MATCHES STARTED, THEN EACH REJECT REASON, THEN THE   *
042900*RUN TOTAL OF RECORDS PROCESSED.                             *
043000 01  TOTALS-LINE-1.
043100     05  FILLER               PIC X(04) VALUE SPACES.
043200     05  FILLER               PIC X(27)
043300             VALUE 'MATCHES STARTED........'.
043400     05  TL1-COUNT            PIC ZZZZZZ,ZZ9.
043500     05  FILLER               PIC X(91) VALUE SPACES.
043600
043700*TL2-COUNT - COUNT OF RECORDS REJECTED BECAUSE THE EXACT      *
043800*HOME-VS-AWAY KEY WAS ALREADY AN ACTIVE MATCH (CR-0344).      *
043900 01  TOTALS-LINE-2.
044000     05  FILLER               PIC X(04) VALUE SPACES.
044100     05  FILLER               PIC X(27)
044200             VALUE 'REJECTED - DUP MATCH...'.
044300     05  TL2-COUNT            PIC ZZZZZZ,ZZ9.
044400     05  FILLER               PIC X(91) VALUE SPACES.
044500
044600*TL3-COUNT - COUNT OF RECORDS REJECTED BECAUSE ONE OF THE     *
044700*TWO TEAMS NAMED WAS ALREADY PLAYING IN SOME OTHER ACTIVE     *
044800*MATCH (CR-0344, BROKEN OUT SEPARATELY FROM TL2-COUNT).       *
044900 01  TOTALS-LINE-3.
045000     05  FILLER               PIC X(04) VALUE SPACES.
045100     05  FILLER               PIC X(27)
045200             VALUE 'REJECTED - TEAM ACTIVE.'.
045300     05  TL3-COUNT            PIC ZZZZZZ,ZZ9.
045400     05  FILLER               PIC X(91) VALUE SPACES.
045500
045600*TL4-COUNT - THE GRAND TOTAL OF INPUT RECORDS PROCESSED THIS  *
045700*RUN, STARTED OR REJECTED - SHOULD ALWAYS EQUAL THE SUM OF    *
045800*TL1-COUNT + TL2-COUNT + TL3-COUNT WHEN THE RUN BALANCES.     *
045900 01  TOTALS-LINE-4.
046000     05  FILLER               PIC X(04) VALUE SPACES.
046100     05  FILLER               PIC X(27)
046200             VALUE 'TOTAL RECORDS PROCESSED.'.
046300     05  TL4-COUNT            PIC ZZZZZZ,ZZ9.
046400     05  FILLER               PIC X(91) VALUE SPACES.
046500
046600 PROCEDURE DIVISION.
046700
046800*****************************************************************
046900*PARAGRAPH NUMBERING FOLLOWS THE SHOP STANDARD -              *
047000*   0000-0999  MAINLINE AND INITIALIZATION                    *
047100*   2000-2999  PER-RECORD EDIT AND MATCH-START LOGIC           *
047200*   3000-3999  END-OF-JOB LISTING AND TOTALS                   *
047300*   9000-9999  UTILITY PARAGRAPHS (READ, HEADINGS)             *
047400*EVERY PARAGRAPH THAT CAN EXIT EARLY CARRIES ITS OWN -EXIT     *
047500*TAG AND IS ENTERED VIA PERFORM ... THRU ... -EXIT - GO TO     *
047600*IS ONLY EVER USED TO JUMP FORWARD TO THAT TAG, NEVER OUT OF   *
047700*THE PARAGRAPH RANGE AND NEVER BACKWARD.                       *
047800*****************************************************************
047900
048000*****************************************************************
048100*0000-MAIN-PGM CONTROLS THE WHOLE RUN - OPEN, PROCESS EVERY  *
048200*INPUT RECORD, PRINT THE ACTIVE-MATCH LISTING AND TOTALS,    *
048300*THEN CLOSE.  SAME SHAPE AS THE OTHER CLUB PROGRAMS - ONE    *
048400*MAINLINE PARAGRAPH THAT DOES NOTHING BUT PERFORM THE THREE  *
048500*MAJOR PHASES OF THE RUN AND STOP.  TESTS NO-MORE-RECS        *
048600*(CR-0447) RATHER THAN COMPARING MORE-RECS TO A LITERAL.     *
048700*****************************************************************
048800 0000-MAIN-PGM.
048900     PERFORM 1000-INIT.
049000     PERFORM 2000-MAINLINE UNTIL NO-MORE-RECS.
049100     PERFORM 3000-CLOSING.
049200*3000-CLOSING CLOSES BOTH FILES ITSELF, SO THE ONLY THING    *
049300*LEFT TO DO HERE IS STOP.                                     *
049400     STOP RUN.
049500
049600*1000-INIT - OPENS BOTH FILES, PRIMES THE READ SO             *
049700*2000-MAINLINE ALWAYS HAS A RECORD IN I-REC (OR KNOWS THE     *
049800*FILE WAS EMPTY) BEFORE IT RUNS THE FIRST TIME, AND PRINTS    *
049900*THE FIRST PAGE'S HEADINGS - SAME ORDER OF EVENTS 1000-INIT  *
050000*FOLLOWS ON THE POP SALES PROGRAM: OPEN, THEN HEADINGS,       *
050100*THEN PRIME THE READ.  EVERY PAGE AFTER THE FIRST IS HEADED  *
050200*BY THE AT EOP PHRASE ON 2700-OUTPUT-LINE'S WRITE, NOT FROM   *
050300*HERE.                                                         *
050400 1000-INIT.
050500*TEAM-PAIRS-FILE OPENS INPUT, START-REPORT-FILE OPENS OUTPUT -*
050600*THIS RUN NEVER EXTENDS A PRIOR REPORT, EACH RUN STARTS A     *
050700*FRESH START-REPORT-FILE.                                     *
050800     OPEN INPUT TEAM-PAIRS-FILE
050900          OUTPUT START-REPORT-FILE.
051000     PERFORM 9100-HEADINGS.
051100     PERFORM 9000-READ.
051200
051300*****************************************************************
051400*2000-MAINLINE - ONE PASS PER INPUT RECORD.  NORMALIZES THE  *
051500*PAIR, EDITS IT AGAINST THE TWO ACTIVE TABLES, STARTS THE    *
051600*MATCH IF IT PASSES, THEN PRINTS THE DETAIL LINE.  THE PASS  *
051700*ALWAYS ENDS WITH A PRINTED LINE AND A READ FOR THE NEXT      *
051800*RECORD, WHETHER THE MATCH STARTED OR WAS REJECTED.           *
051900*****************************************************************
052000 2000-MAINLINE.
052100     ADD 1 TO C-RECORDS-READ.
052200     MOVE 'NO ' TO REJECT-SW.
052300     PERFORM 2050-NORMALIZE.
052400     PERFORM 2060-BUILD-KEY THRU 2060-EXIT.
052500     PERFORM 2100-EDIT-RECORD THRU 2100-EXIT.
052600*RECORD-REJECTED (CR-0447) IS SET BY 2100-EDIT-RECORD WHEN   *
052700*EITHER REJECTION RULE FIRED - ONLY A CLEAN PAIR REACHES      *
052800*2200-START-MATCH.                                            *
052900     IF NOT RECORD-REJECTED
053000         PERFORM 2200-START-MATCH.
053100     PERFORM 2700-OUTPUT-LINE.
053200     PERFORM 9000-READ.
053300
053400*****************************************************************
053500*2050-NORMALIZE - LOWERCASES BOTH TEAM NAMES AND FINDS WHERE  *
053600*THE REAL NAME STARTS AND ENDS, SO 'dallas fc' AND            *
053700*'  DALLAS FC  ' KEY THE SAME MATCH. (CR-0219)                *
053800*THE FOUR PERFORM VARYING SCANS BELOW ARE BARE - NO LOOP      *
053900*BODY - THEY ONLY WALK AN INDEX UNTIL THE CONDITION ON THE    *
054000*UNTIL CLAUSE GOES TRUE, SAME IDIOM THE POP SALES PROGRAM     *
054100*USES ON ITS STATE TABLE LOOKUP.                              *
054200*THE CONVERTING PHRASE ON EACH INSPECT LOWERCASES THE WHOLE   *
054300*25-BYTE FIELD IN ONE PASS - NO NEED TO TEST BYTE BY BYTE     *
054400*FOR UPPERCASE LETTERS THE WAY THE FORWARD/BACKWARD BLANK     *
054500*SCANS BELOW DO FOR SPACES.                                   *
054600*****************************************************************
054700 2050-NORMALIZE.
054800*COPY THE ORIGINAL TEAM NAMES INTO THE WORK AREAS FIRST - THE*
054900*ORIGINALS IN I-HOME-TEAM/I-AWAY-TEAM ARE NEVER TOUCHED, THEY*
055000*STILL GO OUT ON THE REPORT EXACTLY AS KEYED.                 *
055100     MOVE I-HOME-TEAM TO NORM-HOME-TEAM.
055200     MOVE I-AWAY-TEAM TO NORM-AWAY-TEAM.
055300     INSPECT NORM-HOME-TEAM CONVERTING
055400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
055500         'abcdefghijklmnopqrstuvwxyz'.
055600     INSPECT NORM-AWAY-TEAM CONVERTING
055700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
055800         'abcdefghijklmnopqrstuvwxyz'.
055900*WALK FORWARD FROM COLUMN 1 TO FIND THE FIRST NON-BLANK BYTE *
056000*OF THE HOME TEAM NAME.                                       *
056100     MOVE 1 TO C-HOME-START.
056200     PERFORM VARYING C-HOME-START FROM 1 BY 1
056300             UNTIL C-HOME-START > 25
056400             OR NORM-HOME-CHARS(C-HOME-START) NOT = SPACE.
056500*WALK BACKWARD FROM COLUMN 25 TO FIND THE LAST NON-BLANK      *
056600*BYTE OF THE HOME TEAM NAME.                                  *
056700     MOVE 25 TO C-HOME-END.
056800     PERFORM VARYING C-HOME-END FROM 25 BY -1
056900             UNTIL C-HOME-END < 1
057000             OR NORM-HOME-CHARS(C-HOME-END) NOT = SPACE.
057100*SAME TWO SCANS, THIS TIME FOR THE AWAY TEAM NAME.            *
057200     MOVE 1 TO C-AWAY-START.
057300     PERFORM VARYING C-AWAY-START FROM 1 BY 1
057400             UNTIL C-AWAY-START > 25
057500             OR NORM-AWAY-CHARS(C-AWAY-START) NOT = SPACE.
057600     MOVE 25 TO C-AWAY-END.
057700     PERFORM VARYING C-AWAY-END FROM 25 BY -1
057800             UNTIL C-AWAY-END < 1
057900             OR NORM-AWAY-CHARS(C-AWAY-END) NOT = SPACE.
058000     PERFORM 2055-SET-LENGTHS.
058100
058200*2055-SET-LENGTHS - TURNS THE START/END POINTERS ABOVE INTO   *
058300*TRUE LENGTHS AND LEFT-JUSTIFIED TRIMMED COPIES OF EACH NAME. *
058400*A NAME THAT IS ALL BLANKS LEAVES C-HOME-START GREATER THAN   *
058500*C-HOME-END (THE FORWARD SCAN RAN OFF THE END WITHOUT EVER    *
058600*FINDING A NON-BLANK BYTE) - THAT CASE IS TREATED AS A        *
058700*ZERO-LENGTH NAME RATHER THAN LET THE SUBSCRIPT MATH GO      *
058800*NEGATIVE.                                                    *
058900 2055-SET-LENGTHS.
059000     MOVE SPACES TO NORM-HOME-TRIMMED.
059100     MOVE SPACES TO NORM-AWAY-TRIMMED.
059200     IF C-HOME-START > C-HOME-END
059300         MOVE 0 TO C-HOME-LEN
059400     ELSE
059500         COMPUTE C-HOME-LEN = C-HOME-END - C-HOME-START + 1
059600         MOVE NORM-HOME-TEAM(C-HOME-START:C-HOME-LEN)
059700             TO NORM-HOME-TRIMMED.
059800     IF C-AWAY-START > C-AWAY-END
059900         MOVE 0 TO C-AWAY-LEN
060000     ELSE
060100         COMPUTE C-AWAY-LEN = C-AWAY-END - C-AWAY-START + 1
060200         MOVE NORM-AWAY-TEAM(C-AWAY-START:C-AWAY-LEN)
060300             TO NORM-AWAY-TRIMMED.
060400
060500*2060-BUILD-KEY - HOMETEAM_VS_AWAYTEAM, BOTH SIDES ALREADY    *
060600*TRIMMED AND LOWERCASED.  THIS IS THE KEY 2110-SEARCH-MATCH   *
060700*USES TO SPOT A DUPLICATE START.  A BLANK HOME OR AWAY NAME   *
060800*LEAVES THE KEY BLANK TOO - 2110/2120 WILL SIMPLY NOT MATCH   *
060900*ANY ENTRY IN EITHER TABLE ON A BLANK KEY.                    *
061000 2060-BUILD-KEY.
061100     MOVE SPACES TO MATCH-KEY-WORK.
061200     IF C-HOME-LEN = 0 OR C-AWAY-LEN = 0
061300         GO TO 2060-EXIT.
061400*'_vs_' IS THE LITERAL SEPARATOR THE LEAGUE OFFICE SETTLED   *
061500*ON WHEN THEY ASKED FOR A HUMAN-READABLE KEY ON THE REPORT,   *
061600*RATHER THAN A GENERATED SEQUENCE NUMBER.                     *
061700     STRING NORM-HOME-TRIMMED(1:C-HOME-LEN) DELIMITED BY SIZE
061800            '_vs_'                          DELIMITED BY SIZE
061900            NORM-AWAY-TRIMMED(1:C-AWAY-LEN) DELIMITED BY SIZE
062000         INTO MATCH-KEY-WORK.
062100 2060-EXIT.
062200     EXIT.
062300
062400*****************************************************************
062500*2100-EDIT-RECORD - REJECTION RULES, TESTED IN THE ORDER      *
062600*THE LEAGUE OFFICE WANTS THEM APPLIED (CR-0318 - DUP MATCH    *
062700*KEY BEFORE TEAM-ALREADY-ACTIVE, NOT THE OTHER WAY ROUND).    *
062800*EXITS EARLY VIA GO TO 2100-EXIT THE MOMENT EITHER RULE       *
062900*FIRES - NO NEED TO RUN THE SECOND SEARCH IF THE FIRST ONE    *
063000*ALREADY REJECTED THE PAIR.  TESTS THE CONDITION-NAMES        *
063100*MATCH-IS-DUP/TEAM-IS-ACTIVE RATHER THAN THE RAW SWITCH       *
063200*VALUES (CR-0447).                                            *
063300*****************************************************************
063400 2100-EDIT-RECORD.
063500     PERFORM 2110-SEARCH-MATCH.
063600     IF MATCH-IS-DUP
063700         MOVE 'DUP-MATCH' TO DL-STATUS
063800         MOVE 'YES' TO REJECT-SW
063900         GO TO 2100-EXIT.
064000     PERFORM 2120-SEARCH-TEAM.
064100     IF TEAM-IS-ACTIVE
064200         MOVE 'TEAM-ACTIVE' TO DL-STATUS
064300         MOVE 'YES' TO REJECT-SW
064400         GO TO 2100-EXIT.
064500 2100-EXIT.
064600     EXIT.
064700
064800*2110-SEARCH-MATCH - LINEAR SCAN OF ACTIVE-MATCH-TABLE FOR    *
064900*THIS HOME-AWAY KEY.  SAME BARE PERFORM VARYING SEARCH THE    *
065000*POP SALES PROGRAM USES ON THE STATE TABLE.  AN EMPTY TABLE   *
065100*SKIPS THE SCAN ENTIRELY - THERE IS NOTHING TO FIND ON THE    *
065200*VERY FIRST RECORD OF THE RUN.                                *
065300 2110-SEARCH-MATCH.
065400     MOVE 'NO ' TO FOUND-MATCH-SW.
065500     IF C-ACTIVE-MATCH-COUNT = 0
065600         GO TO 2110-EXIT.
065700     MOVE 1 TO C-SUB-MATCH.
065800     PERFORM VARYING C-SUB-MATCH FROM 1 BY 1
065900             UNTIL C-SUB-MATCH > C-ACTIVE-MATCH-COUNT
066000             OR T-MATCH-KEY(C-SUB-MATCH) = MATCH-KEY-WORK.
066100*IF THE LOOP STOPPED BECAUSE THE INDEX RAN OFF THE END OF THE*
066200*TABLE (RATHER THAN BECAUSE OF A KEY MATCH), NOTHING WAS      *
066300*FOUND - LEAVE FOUND-MATCH-SW 'NO '.                          *
066400     IF C-SUB-MATCH NOT > C-ACTIVE-MATCH-COUNT
066500         MOVE 'YES' TO FOUND-MATCH-SW.
066600 2110-EXIT.
066700     EXIT.
066800
066900*2120-SEARCH-TEAM - LOOKS BOTH THE HOME AND THE AWAY TEAM UP  *
067000*IN ACTIVE-TEAM-TABLE.  EITHER ONE FOUND IS A REJECT - A TEAM *
067100*CANNOT BE IN TWO MATCHES AT ONCE, WHETHER IT WOULD BE THE    *
067200*HOME SIDE OR THE AWAY SIDE OF THE NEW PAIR.                  *
067300 2120-SEARCH-TEAM.
067400     MOVE 'NO ' TO FOUND-TEAM-SW.
067500     IF C-ACTIVE-TEAM-COUNT = 0
067600         GO TO 2120-EXIT.
067700*ONE PASS OF THE TABLE TESTS BOTH THE HOME NAME AND THE AWAY *
067800*NAME AGAINST EVERY ENTRY - NO NEED FOR TWO SEPARATE SCANS.   *
067900     MOVE 1 TO C-SUB-TEAM.
068000     PERFORM VARYING C-SUB-TEAM FROM 1 BY 1
068100             UNTIL C-SUB-TEAM > C-ACTIVE-TEAM-COUNT
068200             OR T-TEAM-NAME(C-SUB-TEAM) = NORM-HOME-TRIMMED
068300             OR T-TEAM-NAME(C-SUB-TEAM) = NORM-AWAY-TRIMMED.
068400     IF C-SUB-TEAM NOT > C-ACTIVE-TEAM-COUNT
068500         MOVE 'YES' TO FOUND-TEAM-SW.
068600 2120-EXIT.
068700     EXIT.
068800
068900*****************************************************************
069000*2200-START-MATCH - ADDS THE NEW MATCH TO ACTIVE-MATCH-TABLE  *
069100*AT 0-0, AND ADDS BOTH TEAMS TO ACTIVE-TEAM-TABLE.  HOME-TEAM *
069200*AND AWAY-TEAM KEPT HERE ARE THE NAMES AS THE LEAGUE OFFICE   *
069300*TYPED THEM, NOT THE NORMALIZED FORM - FOR DISPLAY ONLY.      *
069400*ONLY REACHED WHEN 2000-MAINLINE FOUND NOT RECORD-REJECTED,   *
069500*SO BOTH TABLE-FULL CHECKS ARE THE LEAGUE OFFICE'S JOB (KEEP  *
069600*THE SEASON FILE UNDER 200 ACTIVE MATCHES / 400 TEAMS) NOT    *
069700*THIS PARAGRAPH'S.                                            *
069800*****************************************************************
069900 2200-START-MATCH.
070000*BUMP THE HIGH-WATER SUBSCRIPT FIRST, THEN FILE THE NEW       *
070100*ENTRY AT THAT SUBSCRIPT - STANDARD BUMP-THEN-FILE TABLE      *
070200*BUILD, SAME ORDER THE OTHER CLUB PROGRAMS USE.                *
070300     ADD 1 TO C-ACTIVE-MATCH-COUNT.
070400     ADD 1 TO C-NEXT-SEQ.
070500     MOVE MATCH-KEY-WORK TO T-MATCH-KEY(C-ACTIVE-MATCH-COUNT).
070600     MOVE I-HOME-TEAM TO T-HOME-TEAM(C-ACTIVE-MATCH-COUNT).
070700     MOVE I-AWAY-TEAM TO T-AWAY-TEAM(C-ACTIVE-MATCH-COUNT).
070800     MOVE ZERO TO T-HOME-SCORE(C-ACTIVE-MATCH-COUNT).
070900     MOVE ZERO TO T-AWAY-SCORE(C-ACTIVE-MATCH-COUNT).
071000     MOVE C-NEXT-SEQ TO T-START-SEQ(C-ACTIVE-MATCH-COUNT).
071100*BOTH TEAMS GO INTO ACTIVE-TEAM-TABLE IN THE SAME PASS - ONE  *
071200*ENTRY FOR THE HOME TEAM, ONE FOR THE AWAY TEAM - SO EITHER   *
071300*ONE WILL BE FOUND BY A LATER 2120-SEARCH-TEAM CALL.          *
071400     ADD 1 TO C-ACTIVE-TEAM-COUNT.
071500     MOVE NORM-HOME-TRIMMED TO T-TEAM-NAME(C-ACTIVE-TEAM-COUNT).
071600     ADD 1 TO C-ACTIVE-TEAM-COUNT.
071700     MOVE NORM-AWAY-TRIMMED TO T-TEAM-NAME(C-ACTIVE-TEAM-COUNT).
071800     ADD 1 TO C-MATCHES-STARTED.
071900     MOVE 'STARTED' TO DL-STATUS.
072000
072100*****************************************************************
072200*2700-OUTPUT-LINE - PRINTS THE DETAIL LINE FOR THIS RECORD.    *
072300*THE PAGE BREAK ITSELF IS NOT HAND-ROLLED HERE - THE FD'S     *
072400*LINAGE CLAUSE COUNTS LINES AGAINST THE FOOTING, AND THE      *
072500*AT EOP PHRASE ON THE WRITE BELOW FIRES 9100-HEADINGS THE     *
072600*MOMENT THE FORM RUNS OUT, SAME AS 2300-OUTPUT DOES ON THE    *
072700*POP SALES PROGRAM'S PRTOUT FILE.  THE FIRST PAGE'S HEADINGS  *
072800*ARE PRINTED ONCE, UP FRONT, BY 1000-INIT - NOT FROM HERE.    *
072900*EVERY MATCH STARTS AND STAYS 0-0 IN THIS RUN - THERE IS NO   *
073000*SCORE-UPDATE STEP YET, SO THE SCORE COLUMNS ARE ALWAYS ZERO. *
073100*TESTS MATCH-WAS-DUP/TEAM-WAS-ACTIVE (CR-0447) RATHER THAN    *
073200*COMPARING DL-STATUS TO THE LITERAL A SECOND TIME - THE       *
073300*LITERAL WAS ALREADY MOVED IN BY 2100-EDIT-RECORD/            *
073400*2200-START-MATCH, SO THE CONDITION-NAME JUST NAMES THE       *
073500*SAME TEST THAT ORIGINALLY WROTE THE FIELD.                   *
073600*****************************************************************
073700 2700-OUTPUT-LINE.
073800*THE TWO REJECT-REASON COUNTERS ARE BUMPED HERE, NOT BACK IN *
073900*2100-EDIT-RECORD, SO THERE IS EXACTLY ONE PLACE IN THE       *
074000*PROGRAM WHERE A CONTROL TOTAL GETS INCREMENTED FOR A GIVEN   *
074100*OUTCOME - MAKES THE TOTALS EASIER TO TIE OUT AGAINST THE     *
074200*DETAIL LINES WHEN THE LEAGUE OFFICE AUDITS THE REPORT.       *
074300     IF RECORD-REJECTED AND MATCH-WAS-DUP
074400         ADD 1 TO C-REJ-DUP-MATCH.
074500     IF RECORD-REJECTED AND TEAM-WAS-ACTIVE
074600         ADD 1 TO C-REJ-TEAM-ACTIVE.
074700     MOVE MATCH-KEY-WORK TO DL-MATCH-KEY.
074800     MOVE I-HOME-TEAM TO DL-HOME-TEAM.
074900     MOVE I-AWAY-TEAM TO DL-AWAY-TEAM.
075000     MOVE ZERO TO DL-HOME-SCORE.
075100     MOVE ZERO TO DL-AWAY-SCORE.
075200     WRITE O-LINE FROM DETAIL-LINE
075300         AFTER ADVANCING 1 LINE
075400             AT EOP
075500                 PERFORM 9100-HEADINGS.
075600
075700*****************************************************************
075800*3000-CLOSING - END-OF-JOB ACTIVE-MATCH LISTING, CONTROL      *
075900*TOTALS, THEN CLOSE BOTH FILES.  NO CONTROL BREAKS HERE - THE *
076000*LEAGUE OFFICE WANTS ONE FINAL SUMMARY FOR THE WHOLE RUN, NOT *
076100*A BREAK PER DIVISION OR PER NIGHT'S GAMES.                   *
076200*****************************************************************
076300 3000-CLOSING.
076400     WRITE O-LINE FROM ACTIVE-HDG-LINE-1
076500         AFTER ADVANCING 2 LINES.
076600     WRITE O-LINE FROM ACTIVE-HDG-LINE-2
076700         AFTER ADVANCING 1 LINE.
076800*BARE PERFORM VARYING DRIVES THE LISTING, ONE CALL OF        *
076900*3100-LIST-ONE-MATCH PER ACTIVE ENTRY - IF THE RUN ENDED     *
077000*WITH ZERO ACTIVE MATCHES (EVERY RECORD REJECTED, OR AN      *
077100*EMPTY INPUT FILE), THE UNTIL CONDITION IS ALREADY TRUE AND   *
077200*3100-LIST-ONE-MATCH NEVER FIRES - JUST THE TWO HEADING       *
077300*LINES ABOVE PRINT, WITH NO DETAIL UNDERNEATH THEM.           *
077400     MOVE 1 TO C-SUB-MATCH.
077500     PERFORM 3100-LIST-ONE-MATCH THRU 3100-EXIT
077600         VARYING C-SUB-MATCH FROM 1 BY 1
077700         UNTIL C-SUB-MATCH > C-ACTIVE-MATCH-COUNT.
077800     PERFORM 3200-PRINT-TOTALS.
077900     CLOSE TEAM-PAIRS-FILE
078000           START-REPORT-FILE.
078100
078200*3100-LIST-ONE-MATCH - ONE LINE PER ACTIVE MATCH, IN START    *
078300*ORDER (THE TABLE IS ALREADY IN THAT ORDER, SINCE ENTRIES ARE *
078400*ONLY EVER APPENDED BY 2200-START-MATCH, NEVER RE-SORTED OR   *
078500*REMOVED - THIS RUN HAS NO FINISH-MATCH STEP YET).            *
078600 3100-LIST-ONE-MATCH.
078700     MOVE T-MATCH-KEY(C-SUB-MATCH) TO AL-MATCH-KEY.
078800     MOVE T-HOME-TEAM(C-SUB-MATCH) TO AL-HOME-TEAM.
078900     MOVE T-AWAY-TEAM(C-SUB-MATCH) TO AL-AWAY-TEAM.
079000     MOVE T-HOME-SCORE(C-SUB-MATCH) TO AL-HOME-SCORE.
079100     MOVE T-AWAY-SCORE(C-SUB-MATCH) TO AL-AWAY-SCORE.
079200     WRITE O-LINE FROM ACTIVE-DETAIL-LINE
079300         AFTER ADVANCING 1 LINE.
079400 3100-EXIT.
079500     EXIT.
079600
079700*3200-PRINT-TOTALS - CONTROL TOTALS FOR THE RUN, LEAGUE       *
079800*OFFICE ORDER (CR-0344) - MATCHES STARTED, THEN EACH REJECT   *
079900*REASON BROKEN OUT SEPARATELY, THEN THE GRAND TOTAL OF        *
080000*RECORDS PROCESSED LAST.                                      *
080100 3200-PRINT-TOTALS.
080200     WRITE O-LINE FROM TOTALS-HDG-LINE
080300         AFTER ADVANCING 2 LINES.
080400*EACH TOTALS LINE IS MOVED AND WRITTEN AS ITS OWN PAIR OF     *
080500*STATEMENTS RATHER THAN MOVED ALL AT ONCE AND WRITTEN IN A    *
080600*LOOP - THERE ARE ONLY FOUR OF THEM, AND EACH ONE HAS ITS     *
080700*OWN FILLER LABEL TEXT, SO A TABLE-DRIVEN LOOP WOULD NOT SAVE *
080800*ANY REAL CODE HERE.                                          *
080900     MOVE C-MATCHES-STARTED TO TL1-COUNT.
081000     WRITE O-LINE FROM TOTALS-LINE-1
081100         AFTER ADVANCING 1 LINE.
081200     MOVE C-REJ-DUP-MATCH TO TL2-COUNT.
081300     WRITE O-LINE FROM TOTALS-LINE-2
081400         AFTER ADVANCING 1 LINE.
081500     MOVE C-REJ-TEAM-ACTIVE TO TL3-COUNT.
081600     WRITE O-LINE FROM TOTALS-LINE-3
081700         AFTER ADVANCING 1 LINE.
081800     MOVE C-RECORDS-READ TO TL4-COUNT.
081900     WRITE O-LINE FROM TOTALS-LINE-4
082000         AFTER ADVANCING 1 LINE.
082100
082200*9000-READ - NEXT PAIR, OR SIGNAL END OF FILE.  NO END-READ   *
082300*SCOPE TERMINATOR - THE AT END CLAUSE RUNS TO THE PERIOD,     *
082400*SAME AS EVERY OTHER READ IN THE CLUB'S PROGRAMS.             *
082500 9000-READ.
082600     READ TEAM-PAIRS-FILE
082700         AT END
082800             MOVE 'NO ' TO MORE-RECS.
082900
083000*****************************************************************
083100*9100-HEADINGS - COMPANY/REPORT TITLES AND COLUMN HEADINGS.   *
083200*(SEE CR-0271.)  CALLED ONCE UP FRONT BY 1000-INIT FOR THE    *
083300*FIRST PAGE, AND AGAIN BY THE AT EOP PHRASE ON 2700-OUTPUT-   *
083400*LINE'S WRITE EVERY TIME THE FD'S LINAGE FOOTING IS REACHED - *
083500*C-PCTR/O-PCTR ARE BUMPED EACH TIME SO THE PAGE NUMBER ON     *
083600*COMPANY-TITLE-LINE ALWAYS MATCHES THE PHYSICAL PAGE, SAME    *
083700*AS 9100-HEADINGS DOES ON EVERY OTHER CLUB REPORT PROGRAM.    *
083800*****************************************************************
083900 9100-HEADINGS.
084000     ADD 1 TO C-PCTR.
084100     MOVE C-PCTR TO O-PCTR.
084200     WRITE O-LINE FROM COMPANY-TITLE-LINE
084300         AFTER ADVANCING TOP-OF-FORM.
084400     WRITE O-LINE FROM REPORT-TITLE-LINE
084500         AFTER ADVANCING 1 LINE.
084600     WRITE O-LINE FROM COLUMN-HEADINGS-LINE
084700         AFTER ADVANCING 2 LINES.
